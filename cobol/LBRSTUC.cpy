000100******************************************************************
000200*
000300*    LBRSTUC  --  BOOK-STATUS NOTIFICATION RECORD
000400*
000500*    WRITTEN TO BOOK-STATUS-FILE EVERY TIME A RENT OR RETURN
000600*    TRANSACTION CHANGES A BOOK'S AVAILABILITY.  THIS FILE IS
000700*    PICKED UP DOWNSTREAM BY THE CATALOG-REFRESH JOB (LBR NNN,
000800*    NOT PART OF THIS SUITE) -- SEE RUN-BOOK CIRC-0012.
000900*
001000*    REV  DATE      BY   TICKET      DESCRIPTION
001100*    ---  --------  ---  ----------  ------------------------
001200*    001  04/02/91  JDS  CIRC-0012   ORIGINAL LAYOUT
001300******************************************************************
001400 01  BS-BOOK-STATUS-REC.
001500     05  BS-BOOK-ID                PIC 9(9).
001600     05  BS-BOOK-STATUS            PIC X(11).
001700         88  BS-AVAILABLE          VALUE 'AVAILABLE  '.
001800         88  BS-UNAVAILABLE        VALUE 'UNAVAILABLE'.
001900     05  BS-BOOK-STATUS-FLAG REDEFINES BS-BOOK-STATUS.
002000         10  BS-STATUS-1ST-CHAR    PIC X(1).
002100         10  FILLER                PIC X(10).
002200     05  FILLER                    PIC X(20).
