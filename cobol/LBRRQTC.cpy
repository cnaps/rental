000100******************************************************************
000200*
000300*    LBRRQTC  --  RENTAL-REQUEST TRANSACTION RECORD
000400*
000500*    ONE RECORD PER RENT-BOOKS REQUEST.  A REQUEST NAMES THE
000600*    BORROWER AND THE BOOKS BEING REQUESTED IN A SINGLE CALL --
000700*    UP TO 5, SINCE A REQUEST FOR MORE THAN THE STANDING LIMIT
000800*    CAN NEVER BE HONORED (SEE LBRRENT 300-CHECK-RENTAL-ELIGIBLE).
000900*
001000*    REV  DATE      BY   TICKET      DESCRIPTION
001100*    ---  --------  ---  ----------  ------------------------
001200*    001  04/02/91  JDS  CIRC-0012   ORIGINAL LAYOUT
001300******************************************************************
001400 01  RQ-RENTAL-REQUEST-REC.
001500     05  RQ-USER-ID                PIC 9(9).
001600     05  RQ-BOOK-COUNT             PIC 9(1)   COMP-3.
001700     05  RQ-BOOK-TABLE OCCURS 5 TIMES
001800                           INDEXED BY RQ-BOOK-IDX.
001900         10  RQ-BOOK-ID            PIC 9(9).
002000     05  RQ-BOOK-TABLE-R REDEFINES RQ-BOOK-TABLE.
002100         10  RQ-BOOK-ID-X          PIC X(9) OCCURS 5 TIMES.
002200     05  FILLER                    PIC X(24).
