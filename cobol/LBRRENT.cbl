000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF CIRCULATION SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  LBRRENT
000600*
000700* READS THE RENTAL-REQUEST TRANSACTION FILE AND MAKES UPDATES
000800* TO THE RENTAL MASTER FILE, HONORING OR REJECTING EACH
000900* REQUEST AGAINST THE FIVE-BOOK BORROWING LIMIT.
001000*
001100* BOOK-STATUS-FILE IS NOTIFIED (UNAVAILABLE) FOR EVERY BOOK
001200* SUCCESSFULLY RENTED.  A TRANSACTION STATS REPORT IS PRODUCED
001300* ON REPORT-FILE.
001400*
001500* RENTAL-ID IS A SURROGATE KEY, SEPARATE FROM THE USER-ID
001600* NATURAL KEY -- IT IS DRAWN FROM RENTAL-CTL-FILE (RENTCTL), A
001700* ONE-RECORD CONTROL FILE HOLDING THE NEXT ID TO ASSIGN.
001800* RENTCTL IS BUILT ONCE BY SETUP JOB LBR905 AND IS NOT
001900* REINITIALIZED BY THIS PROGRAM.  SEE 705-READ-CTL-RECORD.
002000****************************************************************
002100*
002200* Transaction file record description (see COPY LBRRQTC):
002300*     0    1    1    2    2    3    3    4    4    5    5    6
002400* ....5....0....5....0....5....0....5....0....5....0....5....0..
002500*
002600* RQ-USER-ID (9)  RQ-BOOK-COUNT (1)  RQ-BOOK-TABLE (5 X 9)
002700*
002800****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    LBRRENT.
003100 AUTHOR.        R KRAWCZYK.
003200 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
003300 DATE-WRITTEN.  04/02/91.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600****************************************************************
003700*                       CHANGE LOG
003800* DATE      BY   TICKET      DESCRIPTION
003900* --------  ---  ----------  -------------------------------
004000* 04/02/91  RPK  CIRC-0012   ORIGINAL PROGRAM
004100* 09/17/91  RPK  CIRC-0031   ADDED OVERDUE REJECTION MESSAGE
004200* 02/11/92  JDS  CIRC-0044   CORRECTED 5-BOOK LIMIT CHECK TO
004300*                            TEST ON-HAND-PLUS-REQUESTED, NOT
004400*                            JUST ON-HAND
004500* 08/06/93  RPK  CIRC-0058   RELATIVE FILE REBUILD AFTER
004600*                            NIGHTLY PURGE JOB LBR900
004700* 03/22/94  JDS  CIRC-0071   TIGHTENED FILE STATUS CHECKING
004800*                            ON RENTAL-FILE OPEN
004900* 01/09/95  RPK  CIRC-0083   REMOVED UNUSED CRUNCH TRANSACTION
005000*                            CODE CARRIED OVER FROM CIRC-0012
005100* 07/19/96  JDS  CIRC-0097   REPORT TOTALS NOW PRINT EVEN WHEN
005200*                            ZERO TRANSACTIONS WERE PROCESSED
005300* 11/02/98  RPK  CIRC-0119   LATE-FEE FIELD ADDED TO MASTER,
005400*                            RESET TO ZERO ON SUCCESSFUL RENT
005500* 04/30/99  JDS  CIRC-0126   YEAR 2000 -- CURRENT-DATE AND
005600*                            RENT-DATE EXPANDED TO 4-DIGIT
005700*                            CENTURY, NO WINDOWING USED
005800* 10/14/99  RPK  CIRC-0131   Y2K FOLLOW-UP: REPORT HEADER DATE
005900*                            FIELDS WIDENED TO SHOW CCYY
006000* 06/02/00  JDS  CIRC-0138   ADDED SEQUENCE-ERROR TRAP ON
006100*                            DUPLICATE BOOK-ID WITHIN A REQUEST
006200* 05/15/03  RPK  CIRC-0159   MINOR: DISPLAY STARTUP BANNER TO
006300*                            AID OPERATIONS CONSOLE TRACING
006400* 09/02/03  JDS  CIRC-0163   RENTAL-ID NO LONGER ALIASED TO
006500*                            USER-ID -- NOW DRAWN FROM NEW
006600*                            RENTAL-CTL-FILE (RENTCTL) NEXT-ID
006700*                            CONTROL RECORD, PER AUDIT FINDING
006800*                            THAT THE "SURROGATE" KEY WAS NOT
006900*                            SURROGATE AT ALL
007000* 09/02/03  JDS  CIRC-0164   NEW-BORROWER COUNT NOW BUMPED ONLY
007100*                            WHEN THE MASTER RECORD IS ACTUALLY
007200*                            WRITTEN, NOT WHEN IT IS MERELY
007300*                            BUILT IN WORKING STORAGE -- A
007400*                            REJECTED FIRST REQUEST WAS BEING
007500*                            COUNTED AS A NEW BORROWER
007600****************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.   IBM-390.
008000 OBJECT-COMPUTER.   IBM-390.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS DIGITS IS '0' THRU '9'.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT RENTAL-FILE ASSIGN TO RENTMSTR
008700         ORGANIZATION IS RELATIVE
008800         ACCESS MODE  IS DYNAMIC
008900         RELATIVE KEY IS WS-RENT-RELKEY
009000         FILE STATUS  IS WS-RENTMSTR-STATUS.
009100
009200     SELECT RENTAL-CTL-FILE ASSIGN TO RENTCTL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-RENTCTL-STATUS.
009500
009600     SELECT RENT-TRAN-FILE ASSIGN TO RENTTRAN
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS WS-RENTTRAN-STATUS.
009900
010000     SELECT BOOK-STATUS-FILE ASSIGN TO BOOKSTAT
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS WS-BOOKSTAT-STATUS.
010300
010400     SELECT REPORT-FILE ASSIGN TO RENTRPT
010500         FILE STATUS IS WS-REPORT-STATUS.
010600****************************************************************
010700 DATA DIVISION.
010800 FILE SECTION.
010900
011000 FD  RENTAL-FILE
011100     RECORDING MODE IS F
011200     BLOCK CONTAINS 0 RECORDS.
011300 COPY LBRRECC REPLACING ==:TAG:== BY ==FD==.
011400
011500*****************************************************************
011600*    RENTAL-CTL-FILE -- ONE-RECORD CONTROL FILE CARRYING THE
011700*    NEXT RENTAL-ID TO ASSIGN.  BUILT ONCE BY LBR905; READ AT
011800*    OPEN, REWRITTEN AT CLOSE.  CIRC-0163.
011900*****************************************************************
012000 FD  RENTAL-CTL-FILE
012100     RECORDING MODE IS F.
012200 01  CTL-RECORD.
012300     05  CTL-NEXT-RENTAL-ID        PIC 9(9).
012400     05  FILLER                    PIC X(23).
012500
012600 FD  RENT-TRAN-FILE
012700     RECORDING MODE IS F.
012800 COPY LBRRQTC.
012900
013000 FD  BOOK-STATUS-FILE
013100     RECORDING MODE IS F.
013200 COPY LBRSTUC.
013300
013400 FD  REPORT-FILE
013500     RECORDING MODE IS F.
013600 01  REPORT-RECORD                 PIC X(132).
013700****************************************************************
013800 WORKING-STORAGE SECTION.
013900****************************************************************
014000 77  WS-MAX-BOOKS-ALLOWED            PIC 9      VALUE 5.
014100 77  WS-PGM-ID                       PIC X(7)   VALUE 'LBRRENT'.
014200*
014300 01  SYSTEM-DATE-AND-TIME.
014400     05  CURRENT-DATE.
014500         10  CURRENT-CCYY           PIC 9(4).
014600         10  CURRENT-MONTH          PIC 9(2).
014700         10  CURRENT-DAY            PIC 9(2).
014800     05  CURRENT-TIME.
014900         10  CURRENT-HOUR           PIC 9(2).
015000         10  CURRENT-MINUTE         PIC 9(2).
015100         10  CURRENT-SECOND         PIC 9(2).
015200         10  CURRENT-HNDSEC         PIC 9(2).
015300     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.
015400         10  CURRENT-CCYYMMDD       PIC 9(8).
015500     05  FILLER                     PIC X(4).
015600*
015700 01  WS-FIELDS.
015800     05  WS-RENTMSTR-STATUS      PIC X(2)  VALUE SPACES.
015900         88  WS-RENTMSTR-OK      VALUE '00'.
016000         88  WS-RENTMSTR-NOTFND  VALUE '23'.
016100     05  WS-RENTTRAN-STATUS      PIC X(2)  VALUE SPACES.
016200         88  WS-RENTTRAN-OK      VALUE '00'.
016300         88  WS-RENTTRAN-EOF     VALUE '10'.
016400     05  WS-BOOKSTAT-STATUS      PIC X(2)  VALUE SPACES.
016500     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
016600     05  WS-RENTCTL-STATUS       PIC X(2)  VALUE SPACES.
016700         88  WS-RENTCTL-OK       VALUE '00'.
016800     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
016900         88  RENT-TRAN-DONE      VALUE 'Y'.
017000     05  WS-RENT-ELIGIBLE-SW     PIC X     VALUE 'N'.
017100         88  WS-RENT-ELIGIBLE    VALUE 'Y'.
017200     05  WS-RENT-EXISTS-SW       PIC X     VALUE 'N'.
017300         88  WS-RENT-RECORD-FOUND VALUE 'Y'.
017400     05  WS-DUP-BOOK-SW          PIC X     VALUE 'N'.
017500         88  WS-DUP-BOOK-FOUND    VALUE 'Y'.
017600     05  WS-RENT-RELKEY          PIC 9(9)  COMP  VALUE 0.
017700     05  WS-NEXT-RENTAL-ID       PIC 9(9)  COMP  VALUE 0.
017800     05  WS-REJECT-MSG           PIC X(40) VALUE SPACES.
017900     05  FILLER                  PIC X(5)  VALUE SPACES.
018000*
018100 01  WORK-VARIABLES.
018200     05  I                       PIC S9(4)  COMP-3  VALUE +0.
018300     05  J                       PIC S9(4)  COMP-3  VALUE +0.
018400     05  WS-NEW-BOOK-CNT         PIC S9(4)  COMP    VALUE +0.
018500     05  WS-REMAINING-ALLOW      PIC S9(4)  COMP    VALUE +0.
018600     05  FILLER                  PIC X(10)          VALUE SPACES.
018700*
018800 01  REPORT-TOTALS.
018900     05  NUM-RENT-REQUESTS       PIC S9(9)  COMP-3  VALUE +0.
019000     05  NUM-RENT-PROCESSED      PIC S9(9)  COMP-3  VALUE +0.
019100     05  NUM-RENT-REJECTED       PIC S9(9)  COMP-3  VALUE +0.
019200     05  NUM-RENT-NEW-BORROWER   PIC S9(9)  COMP-3  VALUE +0.
019300     05  FILLER                  PIC X(10)          VALUE SPACES.
019400*
019500 COPY LBRRECC REPLACING ==:TAG:== BY ==WS==.
019600*
019700*        *******************
019800*            report lines
019900*        *******************
020000 01  RPT-HEADER1.
020100     05  FILLER                     PIC X(40)
020200                 VALUE 'BOOK RENTAL UPDATE REPORT          DATE: '.
020300     05  RPT-CCYY                   PIC 9(4).
020400     05  FILLER                     PIC X     VALUE '-'.
020500     05  RPT-MM                     PIC 99.
020600     05  FILLER                     PIC X     VALUE '-'.
020700     05  RPT-DD                     PIC 99.
020800     05  FILLER                     PIC X(15)
020900                 VALUE '   TIME: '.
021000     05  RPT-HH                     PIC 99.
021100     05  FILLER                     PIC X     VALUE ':'.
021200     05  RPT-MIN                    PIC 99.
021300     05  FILLER                     PIC X     VALUE ':'.
021400     05  RPT-SS                     PIC 99.
021500     05  FILLER                     PIC X(45)  VALUE SPACES.
021600 01  ERR-MSG-BAD-TRAN.
021700     05  FILLER                     PIC X(24)
021800                  VALUE 'REJECTED RENT REQUEST: '.
021900     05  ERR-MSG-USER               PIC X(11)  VALUE SPACES.
022000     05  ERR-MSG-REASON             PIC X(40)  VALUE SPACES.
022100     05  FILLER                     PIC X(57)  VALUE SPACES.
022200 01  RPT-TRAN-DETAIL1.
022300     05  RPT-TRAN-MSG1              PIC X(31)
022400                  VALUE '     RENT REQUEST PROCESSED: '.
022500     05  RPT-TRAN-USER              PIC X(11)  VALUE SPACES.
022600     05  RPT-TRAN-BOOKS             PIC X(69)  VALUE SPACES.
022700     05  FILLER                     PIC X(21)  VALUE SPACES.
022800 01  RPT-STATS-HDR1.
022900     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
023000     05  FILLER PIC X(106) VALUE SPACES.
023100 01  RPT-STATS-HDR2.
023200     05  FILLER PIC X(26) VALUE 'Type          Requests   '.
023300     05  FILLER PIC X(28) VALUE 'Processed        Rejected'.
023400     05  FILLER PIC X(78) VALUE SPACES.
023500 01  RPT-STATS-DETAIL.
023600     05  RPT-TRAN            PIC X(14).
023700     05  RPT-NUM-TRANS        PIC ZZZ,ZZZ,ZZ9.
023800     05  FILLER               PIC X(3)     VALUE SPACES.
023900     05  RPT-NUM-TRAN-PROC    PIC ZZZ,ZZZ,ZZ9.
024000     05  FILLER               PIC X(3)     VALUE SPACES.
024100     05  RPT-NUM-TRAN-ERR     PIC ZZZ,ZZZ,ZZ9.
024200     05  FILLER               PIC X(79)   VALUE SPACES.
024300****************************************************************
024400 PROCEDURE DIVISION.
024500****************************************************************
024600 000-MAIN.
024700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
024800     ACCEPT CURRENT-TIME FROM TIME.
024900     DISPLAY WS-PGM-ID ' STARTED - RENT BOOKS BATCH RUN'.
025000     DISPLAY 'RUN DATE = ' CURRENT-CCYYMMDD.
025100
025200     PERFORM 700-OPEN-FILES.
025300     PERFORM 800-INIT-REPORT.
025400
025500     PERFORM 100-PROCESS-RENT-TRANS
025600         UNTIL RENT-TRAN-DONE.
025700
025800     PERFORM 850-REPORT-TRAN-STATS.
025900     PERFORM 790-CLOSE-FILES.
026000
026100     GOBACK.
026200
026300 100-PROCESS-RENT-TRANS.
026400     PERFORM 710-READ-RENT-TRAN-FILE.
026500
026600     IF NOT RENT-TRAN-DONE
026700         ADD +1 TO NUM-RENT-REQUESTS
026800         PERFORM 200-FIND-OR-CREATE-RENTAL
026900         MOVE RQ-BOOK-COUNT TO WS-NEW-BOOK-CNT
027000         PERFORM 300-CHECK-RENTAL-ELIGIBLE
027100         IF WS-RENT-ELIGIBLE
027200             PERFORM 310-APPLY-RENT-BOOKS THRU 310-EXIT
027300             PERFORM 320-NOTIFY-BOOKS-UNAVAILABLE
027400             ADD +1 TO NUM-RENT-PROCESSED
027500         ELSE
027600             PERFORM 390-REJECT-RENT-TRAN
027700         END-IF
027800     END-IF.
027900
028000 200-FIND-OR-CREATE-RENTAL.
028100     MOVE 'Y' TO WS-RENT-EXISTS-SW.
028200     MOVE RQ-USER-ID TO WS-RENT-RELKEY.
028300     READ RENTAL-FILE INTO WS-RENTAL-REC
028400         INVALID KEY
028500             MOVE 'N' TO WS-RENT-EXISTS-SW
028600             PERFORM 210-INIT-NEW-RENTAL
028700     END-READ.
028800
028900 210-INIT-NEW-RENTAL.
029000*****************************************************************
029100*    CIRC-0163 -- RENTAL-ID IS THE SURROGATE KEY AND MUST NEVER
029200*    BE THE SAME VALUE AS USER-ID (THE NATURAL KEY).  DRAWN FROM
029300*    WS-NEXT-RENTAL-ID, WHICH 705-READ-CTL-RECORD LOADED FROM
029400*    RENTAL-CTL-FILE AT OPEN TIME; 790-CLOSE-FILES WRITES THE
029500*    ADVANCED VALUE BACK.  NOTE THE COUNTER ADVANCES HERE, ON
029600*    RECORD BUILD, NOT ON SUCCESSFUL WRITE -- A REJECTED FIRST
029700*    REQUEST STILL CONSUMES THE ID (NO REUSE OF A SPENT ID,
029800*    SAME AS A DB2 IDENTITY COLUMN).  CIRC-0164 COVERS THE
029900*    SEPARATE NEW-BORROWER STATISTIC, WHICH DOES NOT ADVANCE
030000*    UNTIL THE RECORD IS ACTUALLY WRITTEN -- SEE 310-APPLY-
030100*    RENT-BOOKS.
030200*****************************************************************
030300     INITIALIZE WS-RENTAL-REC.
030400     MOVE RQ-USER-ID TO WS-USER-ID.
030500     MOVE WS-NEXT-RENTAL-ID TO WS-RENTAL-ID.
030600     ADD 1 TO WS-NEXT-RENTAL-ID.
030700     MOVE 'OK      ' TO WS-RENTAL-STATUS.
030800     MOVE 0 TO WS-LATE-FEE.
030900     MOVE 0 TO WS-RENTED-ITEM-COUNT.
031000
031100 300-CHECK-RENTAL-ELIGIBLE.
031200*****************************************************************
031300*    ELIGIBILITY RULE (RENTAL.checkRentalAvailable) --
031400*    A DUPLICATE BOOK-ID WITHIN THE SAME REQUEST IS TRAPPED
031500*    FIRST (CIRC-0138); OVERDUE BORROWERS ARE BLOCKED OUTRIGHT;
031600*    OTHERWISE THE WHOLE REQUEST IS REJECTED IF IT WOULD PUSH
031700*    THE BORROWER OVER THE 5-BOOK LIMIT.  NO PARTIAL
031800*    FULFILLMENT.  CIRC-0044.
031900*****************************************************************
032000     MOVE 'Y' TO WS-RENT-ELIGIBLE-SW.
032100     MOVE SPACES TO WS-REJECT-MSG.
032200     PERFORM 301-CHECK-DUPLICATE-BOOKS.
032300     IF WS-DUP-BOOK-FOUND
032400         MOVE 'N' TO WS-RENT-ELIGIBLE-SW
032500         MOVE 'DUPLICATE BOOK-ID - SEQUENCE ERROR'
032600             TO WS-REJECT-MSG
032700     ELSE
032800         IF WS-STATUS-OVERDUE
032900             MOVE 'N' TO WS-RENT-ELIGIBLE-SW
033000             MOVE 'CURRENTLY OVERDUE' TO WS-REJECT-MSG
033100         ELSE
033200             IF (WS-RENTED-ITEM-COUNT + WS-NEW-BOOK-CNT)
033300                     > WS-MAX-BOOKS-ALLOWED
033400                 MOVE 'N' TO WS-RENT-ELIGIBLE-SW
033500                 COMPUTE WS-REMAINING-ALLOW =
033600                     WS-MAX-BOOKS-ALLOWED - WS-RENTED-ITEM-COUNT
033700                 MOVE 'OVER 5-BOOK LIMIT, REMAINING ALLOWANCE'
033800                     TO WS-REJECT-MSG
033900             END-IF
034000         END-IF
034100     END-IF.
034200
034300 301-CHECK-DUPLICATE-BOOKS.
034400     MOVE 'N' TO WS-DUP-BOOK-SW.
034500     PERFORM 302-CHECK-ONE-BOOK-DUP
034600         VARYING I FROM 1 BY 1
034700         UNTIL I > WS-NEW-BOOK-CNT
034800            OR WS-DUP-BOOK-FOUND.
034900
035000 302-CHECK-ONE-BOOK-DUP.
035100     PERFORM 303-COMPARE-TO-LATER-BOOK
035200         VARYING J FROM I + 1 BY 1
035300         UNTIL J > WS-NEW-BOOK-CNT
035400            OR WS-DUP-BOOK-FOUND.
035500
035600 303-COMPARE-TO-LATER-BOOK.
035700     IF RQ-BOOK-ID(I) = RQ-BOOK-ID(J)
035800         MOVE 'Y' TO WS-DUP-BOOK-SW
035900     END-IF.
036000
036100 310-APPLY-RENT-BOOKS.
036200*****************************************************************
036300*    CIRC-0164 -- ON A RENTAL-FILE WRITE/REWRITE ERROR WE
036400*    GO TO 310-EXIT RATHER THAN FALL THROUGH, SO A FAILED WRITE
036500*    NEVER BUMPS NUM-RENT-NEW-BORROWER FOR A RECORD THAT DID NOT
036600*    ACTUALLY LAND ON THE MASTER FILE.
036700*****************************************************************
036800     PERFORM 311-ADD-RENTED-ITEM
036900         VARYING I FROM 1 BY 1 UNTIL I > WS-NEW-BOOK-CNT.
037000     MOVE 'RENTED  ' TO WS-RENTAL-STATUS.
037100     MOVE 0 TO WS-LATE-FEE.
037200     MOVE WS-USER-ID TO WS-RENT-RELKEY.
037300     IF WS-RENT-EXISTS-SW = 'Y'
037400         REWRITE FD-RENTAL-REC FROM WS-RENTAL-REC
037500     ELSE
037600         WRITE FD-RENTAL-REC FROM WS-RENTAL-REC
037700     END-IF.
037800     IF NOT WS-RENTMSTR-OK
037900         MOVE 'RENTAL-FILE WRITE ERROR' TO WS-REJECT-MSG
038000         PERFORM 299-REPORT-BAD-TRAN
038100         GO TO 310-EXIT
038200     END-IF.
038300     IF WS-RENT-EXISTS-SW = 'N'
038400         ADD +1 TO NUM-RENT-NEW-BORROWER
038500     END-IF.
038600
038700 310-EXIT.
038800     EXIT.
038900
039000 311-ADD-RENTED-ITEM.
039100     ADD +1 TO WS-RENTED-ITEM-COUNT.
039200     MOVE RQ-BOOK-ID(I)
039300         TO WS-RI-BOOK-ID(WS-RENTED-ITEM-COUNT).
039400     MOVE CURRENT-CCYYMMDD
039500         TO WS-RI-RENT-DATE(WS-RENTED-ITEM-COUNT).
039600
039700 320-NOTIFY-BOOKS-UNAVAILABLE.
039800     PERFORM 321-WRITE-BOOK-UNAVAIL
039900         VARYING I FROM 1 BY 1 UNTIL I > WS-NEW-BOOK-CNT.
040000     MOVE RQ-USER-ID TO RPT-TRAN-USER.
040100     MOVE SPACES TO RPT-TRAN-BOOKS.
040200     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
040300
040400 321-WRITE-BOOK-UNAVAIL.
040500     MOVE RQ-BOOK-ID(I)  TO BS-BOOK-ID.
040600     MOVE 'UNAVAILABLE' TO BS-BOOK-STATUS.
040700     WRITE BS-BOOK-STATUS-REC.
040800
040900 390-REJECT-RENT-TRAN.
041000     ADD +1 TO NUM-RENT-REJECTED.
041100     PERFORM 299-REPORT-BAD-TRAN.
041200
041300 299-REPORT-BAD-TRAN.
041400     MOVE RQ-USER-ID    TO ERR-MSG-USER.
041500     MOVE WS-REJECT-MSG TO ERR-MSG-REASON.
041600     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
041700
041800 700-OPEN-FILES.
041900     OPEN I-O    RENTAL-FILE.
042000     IF NOT WS-RENTMSTR-OK
042100         DISPLAY 'ERROR OPENING RENTAL MASTER FILE. RC:'
042200                 WS-RENTMSTR-STATUS
042300         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
042400         MOVE 16 TO RETURN-CODE
042500         MOVE 'Y' TO WS-TRAN-EOF
042600     END-IF.
042700     OPEN INPUT  RENT-TRAN-FILE.
042800     IF NOT WS-RENTTRAN-OK
042900         DISPLAY 'ERROR OPENING RENT TRAN FILE. RC:'
043000                 WS-RENTTRAN-STATUS
043100         MOVE 16 TO RETURN-CODE
043200         MOVE 'Y' TO WS-TRAN-EOF
043300     END-IF.
043400     OPEN OUTPUT BOOK-STATUS-FILE.
043500     OPEN OUTPUT REPORT-FILE.
043600     OPEN I-O    RENTAL-CTL-FILE.
043700     IF NOT WS-RENTCTL-OK
043800         DISPLAY 'ERROR OPENING RENTAL-CTL-FILE. RC:'
043900                 WS-RENTCTL-STATUS
044000         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
044100         MOVE 16 TO RETURN-CODE
044200         MOVE 'Y' TO WS-TRAN-EOF
044300     ELSE
044400         PERFORM 705-READ-CTL-RECORD
044500     END-IF.
044600
044700 705-READ-CTL-RECORD.
044800*****************************************************************
044900*    CIRC-0163 -- LOAD THE NEXT-AVAILABLE RENTAL-ID FROM THE
045000*    ONE-RECORD CONTROL FILE BUILT BY LBR905.  THE ADVANCED
045100*    VALUE IS WRITTEN BACK BY 790-CLOSE-FILES.
045200*****************************************************************
045300     READ RENTAL-CTL-FILE.
045400     IF WS-RENTCTL-OK
045500         MOVE CTL-NEXT-RENTAL-ID TO WS-NEXT-RENTAL-ID
045600     ELSE
045700         DISPLAY 'ERROR READING RENTAL-CTL-FILE. RC:'
045800                 WS-RENTCTL-STATUS
045900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
046000         MOVE 16 TO RETURN-CODE
046100         MOVE 'Y' TO WS-TRAN-EOF
046200     END-IF.
046300
046400 710-READ-RENT-TRAN-FILE.
046500     READ RENT-TRAN-FILE
046600         AT END MOVE 'Y' TO WS-TRAN-EOF
046700     END-READ.
046800     EVALUATE WS-RENTTRAN-STATUS
046900         WHEN '00'
047000             CONTINUE
047100         WHEN '10'
047200             MOVE 'Y' TO WS-TRAN-EOF
047300         WHEN OTHER
047400             MOVE 'ERROR ON TRAN FILE READ' TO WS-REJECT-MSG
047500             PERFORM 299-REPORT-BAD-TRAN
047600             MOVE 'Y' TO WS-TRAN-EOF
047700     END-EVALUATE.
047800
047900 790-CLOSE-FILES.
048000     MOVE WS-NEXT-RENTAL-ID TO CTL-NEXT-RENTAL-ID.
048100     REWRITE CTL-RECORD.
048200     CLOSE RENTAL-FILE.
048300     CLOSE RENT-TRAN-FILE.
048400     CLOSE BOOK-STATUS-FILE.
048500     CLOSE REPORT-FILE.
048600     CLOSE RENTAL-CTL-FILE.
048700
048800 800-INIT-REPORT.
048900     MOVE CURRENT-CCYY   TO RPT-CCYY.
049000     MOVE CURRENT-MONTH  TO RPT-MM.
049100     MOVE CURRENT-DAY    TO RPT-DD.
049200     MOVE CURRENT-HOUR   TO RPT-HH.
049300     MOVE CURRENT-MINUTE TO RPT-MIN.
049400     MOVE CURRENT-SECOND TO RPT-SS.
049500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
049600
049700 850-REPORT-TRAN-STATS.
049800     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
049900     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.
050000
050100     MOVE 'RENT REQUESTS ' TO RPT-TRAN.
050200     MOVE NUM-RENT-REQUESTS  TO RPT-NUM-TRANS.
050300     MOVE NUM-RENT-PROCESSED TO RPT-NUM-TRAN-PROC.
050400     MOVE NUM-RENT-REJECTED  TO RPT-NUM-TRAN-ERR.
050500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
050600
050700     MOVE 'NEW BORROWERS ' TO RPT-TRAN.
050800     MOVE NUM-RENT-NEW-BORROWER TO RPT-NUM-TRANS.
050900     MOVE NUM-RENT-NEW-BORROWER TO RPT-NUM-TRAN-PROC.
051000     MOVE 0 TO RPT-NUM-TRAN-ERR.
051100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
