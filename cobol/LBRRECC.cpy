000100******************************************************************
000200*
000300*    LBRRECC  --  RENTAL MASTER RECORD LAYOUT
000400*
000500*    ONE RECORD PER BORROWER (USER).  CARRIES THE BORROWER'S
000600*    CURRENT RENTAL STATUS, LATE-FEE BALANCE, AND THE TABLE OF
000700*    BOOKS CURRENTLY OUT ON LOAN (MAX 5, PER CIRCULATION POLICY).
000800*
000900*    COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLER'S CHOSEN
001000*    PREFIX -- FD COPIES USE FD-, WORKING-STORAGE COPIES USE
001100*    WS-.  SEE LBRRENT/LBRRETN FILE SECTION AND WORKING-STORAGE.
001200*
001300*    REV  DATE      BY   TICKET      DESCRIPTION
001400*    ---  --------  ---  ----------  ------------------------
001500*    001  03/14/91  JDS  CIRC-0012   ORIGINAL LAYOUT
001600*    002  11/02/98  RPK  CIRC-0119   ADDED LATE-FEE FIELD
001700******************************************************************
001800 01  :TAG:-RENTAL-REC.
001900     05  :TAG:-RENTAL-KEY.
002000         10  :TAG:-RENTAL-ID           PIC 9(9).
002100         10  :TAG:-USER-ID             PIC 9(9).
002200     05  :TAG:-RENTAL-STATUS           PIC X(8).
002300         88  :TAG:-STATUS-OK           VALUE 'OK      '.
002400         88  :TAG:-STATUS-RENTED       VALUE 'RENTED  '.
002500         88  :TAG:-STATUS-OVERDUE      VALUE 'OVERDUE '.
002600     05  :TAG:-LATE-FEE                PIC 9(7).                  CIRC0119
002700     05  :TAG:-RENTED-ITEM-COUNT       PIC 9(2)   COMP-3.
002800     05  :TAG:-RENTED-ITEMS OCCURS 5 TIMES
002900                            INDEXED BY :TAG:-ITEM-IDX.
003000         10  :TAG:-RI-BOOK-ID          PIC 9(9).
003100         10  :TAG:-RI-RENT-DATE        PIC 9(8).
003200         10  :TAG:-RI-RENT-DATE-YMD REDEFINES
003300                 :TAG:-RI-RENT-DATE.
003400             15  :TAG:-RI-RENT-CCYY    PIC 9(4).
003500             15  :TAG:-RI-RENT-MM      PIC 9(2).
003600             15  :TAG:-RI-RENT-DD      PIC 9(2).
003700     05  :TAG:-RENTAL-STATUS-N REDEFINES
003800                 :TAG:-RENTAL-STATUS.
003900         10  :TAG:-RENTAL-STATUS-CODE  PIC X(1).
004000         10  FILLER                    PIC X(7).
004100     05  FILLER                        PIC X(20).
