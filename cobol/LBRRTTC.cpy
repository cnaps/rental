000100******************************************************************
000200*
000300*    LBRRTTC  --  RETURN-REQUEST TRANSACTION RECORD
000400*
000500*    ONE RECORD PER RETURN-BOOKS REQUEST.  A REQUEST NAMES THE
000600*    BORROWER AND THE BOOKS BEING RETURNED IN A SINGLE CALL.
000700*    PROCESSED ONE BOOK-ID AT A TIME, IN TABLE ORDER, BY
000800*    LBRRETN 200-RETURN-ONE-BOOK.
000900*
001000*    REV  DATE      BY   TICKET      DESCRIPTION
001100*    ---  --------  ---  ----------  ------------------------
001200*    001  04/02/91  JDS  CIRC-0012   ORIGINAL LAYOUT
001300******************************************************************
001400 01  RT-RETURN-REQUEST-REC.
001500     05  RT-USER-ID                PIC 9(9).
001600     05  RT-BOOK-COUNT             PIC 9(1)   COMP-3.
001700     05  RT-BOOK-TABLE OCCURS 5 TIMES
001800                           INDEXED BY RT-BOOK-IDX.
001900         10  RT-BOOK-ID            PIC 9(9).
002000     05  FILLER                    PIC X(30).
