000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF CIRCULATION SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  LBRRETN
000600*
000700* READS THE RETURN-REQUEST TRANSACTION FILE AND REMOVES EACH
000800* RETURNED BOOK FROM THE BORROWER'S RENTAL MASTER RECORD.  A
000900* BOOK CAN ONLY BE RETURNED AGAINST THE BORROWER WHO HAS IT
001000* CHARGED OUT -- SEE 220-CHECK-OWNERSHIP.
001100*
001200* NOTE ON OWNERSHIP LOOKUP: SINCE RENTAL-FILE IS KEYED BY
001300* USER-ID (SEE LBRRECC), THE MASTER RECORD READ IN
001400* 100-PROCESS-RETURN-TRANS IS ALREADY THE REQUESTING BORROWER'S
001500* OWN RECORD.  A BOOK-ID NOT PRESENT IN THAT BORROWER'S OWN
001600* RENTED-ITEMS TABLE IS THEREFORE NOT CHARGED OUT TO THIS
001700* BORROWER (EITHER NEVER RENTED, ALREADY RETURNED, OR CHARGED
001800* TO SOME OTHER BORROWER'S RECORD) AND FAILS THE OWNERSHIP
001900* CHECK JUST AS SURELY AS A CROSS-BORROWER RECORD MISMATCH
002000* WOULD.  RUN-BOOK CIRC-0012 REFERS.
002100*
002200* BOOK-STATUS-FILE IS NOTIFIED (AVAILABLE) FOR EVERY BOOK-ID IN
002300* THE ORIGINAL RETURN REQUEST, ONE SET OF NOTIFICATIONS AFTER
002400* EACH BOOK SUCCESSFULLY REMOVED FROM THE MASTER -- THIS IS
002500* INTENTIONAL, NOT A BUG (CARRIED FORWARD FROM THE ON-LINE
002600* RELEASE, SEE CIRC-0012 REMARKS).  A TRANSACTION STATS REPORT
002700* IS PRODUCED ON REPORT-FILE.
002800****************************************************************
002900*
003000* Transaction file record description (see COPY LBRRTTC):
003100*     0    1    1    2    2    3    3    4    4    5    5    6
003200* ....5....0....5....0....5....0....5....0....5....0....5....0..
003300*
003400* RT-USER-ID (9)  RT-BOOK-COUNT (1)  RT-BOOK-TABLE (5 X 9)
003500*
003600****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    LBRRETN.
003900 AUTHOR.        R KRAWCZYK.
004000 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
004100 DATE-WRITTEN.  05/06/91.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400****************************************************************
004500*                       CHANGE LOG
004600* DATE      BY   TICKET      DESCRIPTION
004700* --------  ---  ----------  -------------------------------
004800* 05/06/91  RPK  CIRC-0013   ORIGINAL PROGRAM
004900* 09/17/91  RPK  CIRC-0032   CHANGED OWNERSHIP MISMATCH TO
005000*                            ABORT ENTIRE REQUEST, NOT JUST
005100*                            SKIP THE ONE BAD BOOK-ID
005200* 02/11/92  JDS  CIRC-0045   FIXED TABLE-SHIFT LOOP TO STOP AT
005300*                            RENTED-ITEM-COUNT - 1, WAS RUNNING
005400*                            ONE ENTRY TOO FAR AND DUPLICATING
005500*                            THE LAST TABLE ROW
005600* 08/06/93  RPK  CIRC-0059   RELATIVE FILE REBUILD AFTER
005700*                            NIGHTLY PURGE JOB LBR900
005800* 03/22/94  JDS  CIRC-0072   TIGHTENED FILE STATUS CHECKING
005900*                            ON RENTAL-FILE OPEN
006000* 01/09/95  RPK  CIRC-0084   REMOVED UNUSED CRUNCH TRANSACTION
006100*                            CODE CARRIED OVER FROM CIRC-0013
006200* 07/19/96  JDS  CIRC-0098   REPORT TOTALS NOW PRINT EVEN WHEN
006300*                            ZERO TRANSACTIONS WERE PROCESSED
006400* 04/30/99  RPK  CIRC-0127   YEAR 2000 -- NO DATE FIELDS ON
006500*                            THIS PROGRAM'S MASTER UPDATE PATH,
006600*                            VERIFIED NO WINDOWED YY REMAINS
006700* 06/02/00  JDS  CIRC-0139   ADDED SEQUENCE-ERROR TRAP ON
006800*                            DUPLICATE BOOK-ID WITHIN A REQUEST
006900* 05/15/03  RPK  CIRC-0160   MINOR: DISPLAY STARTUP BANNER TO
007000*                            AID OPERATIONS CONSOLE TRACING
007100****************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   IBM-390.
007500 OBJECT-COMPUTER.   IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS DIGITS IS '0' THRU '9'.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT RENTAL-FILE ASSIGN TO RENTMSTR
008200         ORGANIZATION IS RELATIVE
008300         ACCESS MODE  IS DYNAMIC
008400         RELATIVE KEY IS WS-RENT-RELKEY
008500         FILE STATUS  IS WS-RENTMSTR-STATUS.
008600
008700     SELECT RETURN-TRAN-FILE ASSIGN TO RETNTRAN
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-RETNTRAN-STATUS.
009000
009100     SELECT BOOK-STATUS-FILE ASSIGN TO BOOKSTAT
009200         ACCESS MODE IS SEQUENTIAL
009300         FILE STATUS IS WS-BOOKSTAT-STATUS.
009400
009500     SELECT REPORT-FILE ASSIGN TO RETNRPT
009600         FILE STATUS IS WS-REPORT-STATUS.
009700****************************************************************
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  RENTAL-FILE
010200     RECORDING MODE IS F
010300     BLOCK CONTAINS 0 RECORDS.
010400 COPY LBRRECC REPLACING ==:TAG:== BY ==FD==.
010500
010600 FD  RETURN-TRAN-FILE
010700     RECORDING MODE IS F.
010800 COPY LBRRTTC.
010900
011000 FD  BOOK-STATUS-FILE
011100     RECORDING MODE IS F.
011200 COPY LBRSTUC.
011300
011400 FD  REPORT-FILE
011500     RECORDING MODE IS F.
011600 01  REPORT-RECORD                 PIC X(132).
011700****************************************************************
011800 WORKING-STORAGE SECTION.
011900****************************************************************
012000 77  WS-MAX-RETURN-ITEMS             PIC 9      VALUE 5.
012100 77  WS-PGM-ID                       PIC X(7)   VALUE 'LBRRETN'.
012200*
012300 01  SYSTEM-DATE-AND-TIME.
012400     05  CURRENT-DATE.
012500         10  CURRENT-CCYY           PIC 9(4).
012600         10  CURRENT-MONTH          PIC 9(2).
012700         10  CURRENT-DAY            PIC 9(2).
012800     05  CURRENT-TIME.
012900         10  CURRENT-HOUR           PIC 9(2).
013000         10  CURRENT-MINUTE         PIC 9(2).
013100         10  CURRENT-SECOND         PIC 9(2).
013200         10  CURRENT-HNDSEC         PIC 9(2).
013300     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.
013400         10  CURRENT-CCYYMMDD       PIC 9(8).
013500     05  FILLER                     PIC X(4).
013600*
013700 01  WS-FIELDS.
013800     05  WS-RENTMSTR-STATUS      PIC X(2)  VALUE SPACES.
013900         88  WS-RENTMSTR-OK      VALUE '00'.
014000         88  WS-RENTMSTR-NOTFND  VALUE '23'.
014100     05  WS-RETNTRAN-STATUS      PIC X(2)  VALUE SPACES.
014200         88  WS-RETNTRAN-OK      VALUE '00'.
014300         88  WS-RETNTRAN-EOF     VALUE '10'.
014400     05  WS-BOOKSTAT-STATUS      PIC X(2)  VALUE SPACES.
014500     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
014600     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
014700         88  RETN-TRAN-DONE      VALUE 'Y'.
014800     05  WS-RENT-FOUND-SW        PIC X     VALUE 'N'.
014900         88  WS-RENT-RECORD-FOUND VALUE 'Y'.
015000     05  WS-ITEM-FOUND-SW        PIC X     VALUE 'N'.
015100         88  WS-RENTED-ITEM-FOUND VALUE 'Y'.
015200     05  WS-ABORT-TRAN-SW        PIC X     VALUE 'N'.
015300         88  WS-RETURN-ABORTED   VALUE 'Y'.
015400     05  WS-DUP-BOOK-SW          PIC X     VALUE 'N'.
015500         88  WS-DUP-BOOK-FOUND   VALUE 'Y'.
015600     05  WS-RENT-RELKEY          PIC 9(9)  COMP  VALUE 0.
015700     05  WS-FOUND-ITEM-IDX       PIC S9(4) COMP  VALUE +0.
015800     05  WS-REJECT-MSG           PIC X(40) VALUE SPACES.
015900     05  FILLER                  PIC X(4)  VALUE SPACES.
016000*
016100 01  WORK-VARIABLES.
016200     05  K                       PIC S9(4)  COMP-3  VALUE +0.
016300     05  J                       PIC S9(4)  COMP-3  VALUE +0.
016400     05  FILLER                  PIC X(10)          VALUE SPACES.
016500*
016600 01  REPORT-TOTALS.
016700     05  NUM-RETN-REQUESTS       PIC S9(9)  COMP-3  VALUE +0.
016800     05  NUM-RETN-PROCESSED      PIC S9(9)  COMP-3  VALUE +0.
016900     05  NUM-RETN-REJECTED       PIC S9(9)  COMP-3  VALUE +0.
017000     05  FILLER                  PIC X(10)          VALUE SPACES.
017100*
017200 COPY LBRRECC REPLACING ==:TAG:== BY ==WS==.
017300*
017400*        *******************
017500*            report lines
017600*        *******************
017700 01  RPT-HEADER1.
017800     05  FILLER                     PIC X(40)
017900                 VALUE 'BOOK RETURN UPDATE REPORT          DATE: '.
018000     05  RPT-CCYY                   PIC 9(4).
018100     05  FILLER                     PIC X     VALUE '-'.
018200     05  RPT-MM                     PIC 99.
018300     05  FILLER                     PIC X     VALUE '-'.
018400     05  RPT-DD                     PIC 99.
018500     05  FILLER                     PIC X(15)
018600                 VALUE '   TIME: '.
018700     05  RPT-HH                     PIC 99.
018800     05  FILLER                     PIC X     VALUE ':'.
018900     05  RPT-MIN                    PIC 99.
019000     05  FILLER                     PIC X     VALUE ':'.
019100     05  RPT-SS                     PIC 99.
019200     05  FILLER                     PIC X(45)  VALUE SPACES.
019300 01  ERR-MSG-BAD-TRAN.
019400     05  FILLER                     PIC X(24)
019500                  VALUE 'REJECTED RETN REQUEST: '.
019600     05  ERR-MSG-USER               PIC X(11)  VALUE SPACES.
019700     05  ERR-MSG-REASON             PIC X(40)  VALUE SPACES.
019800     05  FILLER                     PIC X(57)  VALUE SPACES.
019900 01  RPT-TRAN-DETAIL1.
020000     05  RPT-TRAN-MSG1              PIC X(31)
020100                  VALUE '     RETN REQUEST PROCESSED: '.
020200     05  RPT-TRAN-USER              PIC X(11)  VALUE SPACES.
020300     05  RPT-TRAN-BOOKS             PIC X(69)  VALUE SPACES.
020400     05  FILLER                     PIC X(21)  VALUE SPACES.
020500 01  RPT-STATS-HDR1.
020600     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
020700     05  FILLER PIC X(106) VALUE SPACES.
020800 01  RPT-STATS-HDR2.
020900     05  FILLER PIC X(26) VALUE 'Type          Requests   '.
021000     05  FILLER PIC X(28) VALUE 'Processed        Rejected'.
021100     05  FILLER PIC X(78) VALUE SPACES.
021200 01  RPT-STATS-DETAIL.
021300     05  RPT-TRAN            PIC X(14).
021400     05  RPT-NUM-TRANS        PIC ZZZ,ZZZ,ZZ9.
021500     05  FILLER               PIC X(3)     VALUE SPACES.
021600     05  RPT-NUM-TRAN-PROC    PIC ZZZ,ZZZ,ZZ9.
021700     05  FILLER               PIC X(3)     VALUE SPACES.
021800     05  RPT-NUM-TRAN-ERR     PIC ZZZ,ZZZ,ZZ9.
021900     05  FILLER               PIC X(79)   VALUE SPACES.
022000****************************************************************
022100 PROCEDURE DIVISION.
022200****************************************************************
022300 000-MAIN.
022400     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
022500     ACCEPT CURRENT-TIME FROM TIME.
022600     DISPLAY WS-PGM-ID ' STARTED - RETURN BOOKS BATCH RUN'.
022700     DISPLAY 'RUN DATE = ' CURRENT-CCYYMMDD.
022800
022900     PERFORM 700-OPEN-FILES.
023000     PERFORM 800-INIT-REPORT.
023100
023200     PERFORM 100-PROCESS-RETURN-TRANS
023300         UNTIL RETN-TRAN-DONE.
023400
023500     PERFORM 850-REPORT-TRAN-STATS.
023600     PERFORM 790-CLOSE-FILES.
023700
023800     GOBACK.
023900
024000 100-PROCESS-RETURN-TRANS.
024100     PERFORM 710-READ-RETURN-TRAN-FILE.
024200
024300     IF NOT RETN-TRAN-DONE
024400         ADD +1 TO NUM-RETN-REQUESTS
024500         MOVE 'N' TO WS-ABORT-TRAN-SW
024600         PERFORM 200-LOOKUP-RENTAL-RECORD
024700         IF WS-RENT-RECORD-FOUND
024800             IF RT-BOOK-COUNT > WS-MAX-RETURN-ITEMS
024900                 MOVE 'RETURN COUNT EXCEEDS TABLE SIZE'
025000                     TO WS-REJECT-MSG
025100                 PERFORM 390-REJECT-RETN-TRAN
025200             ELSE
025300                 PERFORM 205-CHECK-DUPLICATE-BOOKS
025400                 IF WS-DUP-BOOK-FOUND
025500                     MOVE 'DUPLICATE BOOK-ID - SEQUENCE ERROR'
025600                         TO WS-REJECT-MSG
025700                     PERFORM 390-REJECT-RETN-TRAN
025800                 ELSE
025900                     PERFORM 210-RETURN-ONE-BOOK THRU 210-EXIT
026000                         VARYING RT-BOOK-IDX FROM 1 BY 1
026100                         UNTIL RT-BOOK-IDX > RT-BOOK-COUNT
026200                            OR WS-RETURN-ABORTED
026300                     IF NOT WS-RETURN-ABORTED
026400                         ADD +1 TO NUM-RETN-PROCESSED
026500                         PERFORM 260-REPORT-RETURN-TRAN
026600                     END-IF
026700                 END-IF
026800             END-IF
026900         ELSE
027000             MOVE 'NO RENTAL RECORD FOR THIS BORROWER'
027100                 TO WS-REJECT-MSG
027200             PERFORM 390-REJECT-RETN-TRAN
027300         END-IF
027400     END-IF.
027500
027600 205-CHECK-DUPLICATE-BOOKS.
027700*****************************************************************
027800*    CIRC-0139 -- TRAP A REPEATED BOOK-ID WITHIN THE SAME RETURN
027900*    REQUEST BEFORE 210-RETURN-ONE-BOOK TOUCHES THE RENTED-ITEMS
028000*    TABLE.  LEFT UNCAUGHT, A REPEATED BOOK-ID WOULD DRIVE
028100*    240-REMOVE-RENTED-ITEM TWICE FOR THE SAME ENTRY AND SHIFT
028200*    THE TABLE OUT FROM UNDER ITSELF.
028300*****************************************************************
028400     MOVE 'N' TO WS-DUP-BOOK-SW.
028500     PERFORM 206-CHECK-ONE-BOOK-DUP
028600         VARYING K FROM 1 BY 1
028700         UNTIL K > RT-BOOK-COUNT
028800            OR WS-DUP-BOOK-FOUND.
028900
029000 206-CHECK-ONE-BOOK-DUP.
029100     PERFORM 207-COMPARE-TO-LATER-BOOK
029200         VARYING J FROM K + 1 BY 1
029300         UNTIL J > RT-BOOK-COUNT
029400            OR WS-DUP-BOOK-FOUND.
029500
029600 207-COMPARE-TO-LATER-BOOK.
029700     IF RT-BOOK-ID(K) = RT-BOOK-ID(J)
029800         MOVE 'Y' TO WS-DUP-BOOK-SW
029900     END-IF.
030000
030100 200-LOOKUP-RENTAL-RECORD.
030200     MOVE 'Y' TO WS-RENT-FOUND-SW.
030300     MOVE RT-USER-ID TO WS-RENT-RELKEY.
030400     READ RENTAL-FILE INTO WS-RENTAL-REC
030500         INVALID KEY
030600             MOVE 'N' TO WS-RENT-FOUND-SW
030700     END-READ.
030800
030900 210-RETURN-ONE-BOOK.
031000*****************************************************************
031100*    ONE PASS OF THIS PARAGRAPH PER BOOK-ID IN THE REQUEST,
031200*    DRIVEN BY THE PERFORM ... VARYING IN 100-PROCESS-RETURN-
031300*    TRANS.  ON AN OWNERSHIP MISMATCH THE WHOLE REQUEST ABORTS
031400*    (CIRC-0032) -- WE GO TO 210-EXIT RATHER THAN FALL THROUGH,
031500*    AND THE VARYING CONDITION ABOVE STOPS THE LOOP ON THE
031600*    NEXT TEST OF WS-RETURN-ABORTED.
031700*****************************************************************
031800     PERFORM 220-FIND-RENTED-ITEM.
031900     PERFORM 230-CHECK-OWNERSHIP.
032000     IF WS-RETURN-ABORTED
032100         GO TO 210-EXIT
032200     END-IF.
032300     PERFORM 240-REMOVE-RENTED-ITEM.
032400     PERFORM 250-NOTIFY-BOOKS-AVAILABLE.
032500 210-EXIT.
032600     EXIT.
032700
032800 220-FIND-RENTED-ITEM.
032900     MOVE 'N' TO WS-ITEM-FOUND-SW.
033000     MOVE 0   TO WS-FOUND-ITEM-IDX.
033100     PERFORM 221-TEST-ONE-ITEM
033200         VARYING K FROM 1 BY 1
033300         UNTIL K > WS-RENTED-ITEM-COUNT
033400            OR WS-RENTED-ITEM-FOUND.
033500
033600 221-TEST-ONE-ITEM.
033700     IF WS-RI-BOOK-ID(K) = RT-BOOK-ID(RT-BOOK-IDX)
033800         MOVE 'Y' TO WS-ITEM-FOUND-SW
033900         MOVE K   TO WS-FOUND-ITEM-IDX
034000     END-IF.
034100
034200 230-CHECK-OWNERSHIP.
034300*****************************************************************
034400*    OWNERSHIP CHECK -- SEE PROGRAM-LEVEL COMMENTARY AT THE TOP
034500*    OF THIS PROGRAM.  A BOOK-ID NOT FOUND IN THE REQUESTING
034600*    BORROWER'S OWN RENTED-ITEMS TABLE FAILS OWNERSHIP.
034700*****************************************************************
034800     MOVE 'N' TO WS-ABORT-TRAN-SW.
034900     IF NOT WS-RENTED-ITEM-FOUND
035000         MOVE 'Y' TO WS-ABORT-TRAN-SW
035100         MOVE 'BOOK NOT CHARGED OUT TO THIS BORROWER'
035200             TO WS-REJECT-MSG
035300         PERFORM 390-REJECT-RETN-TRAN
035400     END-IF.
035500
035600 240-REMOVE-RENTED-ITEM.
035700     PERFORM 241-SHIFT-ITEM-DOWN
035800         VARYING K FROM WS-FOUND-ITEM-IDX BY 1
035900         UNTIL K >= WS-RENTED-ITEM-COUNT.
036000     SUBTRACT 1 FROM WS-RENTED-ITEM-COUNT.
036100     MOVE 0 TO WS-RI-BOOK-ID(WS-RENTED-ITEM-COUNT + 1).
036200     MOVE 0 TO WS-RI-RENT-DATE(WS-RENTED-ITEM-COUNT + 1).
036300     MOVE WS-USER-ID TO WS-RENT-RELKEY.
036400     REWRITE FD-RENTAL-REC FROM WS-RENTAL-REC.
036500     IF NOT WS-RENTMSTR-OK
036600         MOVE 'RENTAL-FILE REWRITE ERROR' TO WS-REJECT-MSG
036700         PERFORM 299-REPORT-BAD-TRAN
036800     END-IF.
036900
037000 241-SHIFT-ITEM-DOWN.
037100*    CIRC-0045 -- LOOP STOPS AT RENTED-ITEM-COUNT - 1 (THE
037200*    VARYING TEST ABOVE), NOT AT RENTED-ITEM-COUNT, SO THE
037300*    LAST OCCUPIED ROW IS MOVED ONCE, NOT DUPLICATED.
037400     MOVE WS-RI-BOOK-ID(K + 1)   TO WS-RI-BOOK-ID(K).
037500     MOVE WS-RI-RENT-DATE(K + 1) TO WS-RI-RENT-DATE(K).
037600
037700 250-NOTIFY-BOOKS-AVAILABLE.
037800     PERFORM 251-WRITE-BOOK-AVAIL
037900         VARYING J FROM 1 BY 1 UNTIL J > RT-BOOK-COUNT.
038000
038100 251-WRITE-BOOK-AVAIL.
038200     MOVE RT-BOOK-ID(J)  TO BS-BOOK-ID.
038300     MOVE 'AVAILABLE' TO BS-BOOK-STATUS.
038400     WRITE BS-BOOK-STATUS-REC.
038500
038600 260-REPORT-RETURN-TRAN.
038700     MOVE RT-USER-ID TO RPT-TRAN-USER.
038800     MOVE SPACES     TO RPT-TRAN-BOOKS.
038900     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
039000
039100 390-REJECT-RETN-TRAN.
039200     ADD +1 TO NUM-RETN-REJECTED.
039300     PERFORM 299-REPORT-BAD-TRAN.
039400
039500 299-REPORT-BAD-TRAN.
039600     MOVE RT-USER-ID    TO ERR-MSG-USER.
039700     MOVE WS-REJECT-MSG TO ERR-MSG-REASON.
039800     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
039900
040000 700-OPEN-FILES.
040100     OPEN I-O    RENTAL-FILE.
040200     IF NOT WS-RENTMSTR-OK
040300         DISPLAY 'ERROR OPENING RENTAL MASTER FILE. RC:'
040400                 WS-RENTMSTR-STATUS
040500         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
040600         MOVE 16 TO RETURN-CODE
040700         MOVE 'Y' TO WS-TRAN-EOF
040800     END-IF.
040900     OPEN INPUT  RETURN-TRAN-FILE.
041000     IF NOT WS-RETNTRAN-OK
041100         DISPLAY 'ERROR OPENING RETURN TRAN FILE. RC:'
041200                 WS-RETNTRAN-STATUS
041300         MOVE 16 TO RETURN-CODE
041400         MOVE 'Y' TO WS-TRAN-EOF
041500     END-IF.
041600     OPEN OUTPUT BOOK-STATUS-FILE.
041700     OPEN OUTPUT REPORT-FILE.
041800
041900 710-READ-RETURN-TRAN-FILE.
042000     READ RETURN-TRAN-FILE
042100         AT END MOVE 'Y' TO WS-TRAN-EOF
042200     END-READ.
042300     EVALUATE WS-RETNTRAN-STATUS
042400         WHEN '00'
042500             CONTINUE
042600         WHEN '10'
042700             MOVE 'Y' TO WS-TRAN-EOF
042800         WHEN OTHER
042900             MOVE 'ERROR ON TRAN FILE READ' TO WS-REJECT-MSG
043000             PERFORM 299-REPORT-BAD-TRAN
043100             MOVE 'Y' TO WS-TRAN-EOF
043200     END-EVALUATE.
043300
043400 790-CLOSE-FILES.
043500     CLOSE RENTAL-FILE.
043600     CLOSE RETURN-TRAN-FILE.
043700     CLOSE BOOK-STATUS-FILE.
043800     CLOSE REPORT-FILE.
043900
044000 800-INIT-REPORT.
044100     MOVE CURRENT-CCYY   TO RPT-CCYY.
044200     MOVE CURRENT-MONTH  TO RPT-MM.
044300     MOVE CURRENT-DAY    TO RPT-DD.
044400     MOVE CURRENT-HOUR   TO RPT-HH.
044500     MOVE CURRENT-MINUTE TO RPT-MIN.
044600     MOVE CURRENT-SECOND TO RPT-SS.
044700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
044800
044900 850-REPORT-TRAN-STATS.
045000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
045100     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.
045200
045300     MOVE 'RETN REQUESTS ' TO RPT-TRAN.
045400     MOVE NUM-RETN-REQUESTS  TO RPT-NUM-TRANS.
045500     MOVE NUM-RETN-PROCESSED TO RPT-NUM-TRAN-PROC.
045600     MOVE NUM-RETN-REJECTED  TO RPT-NUM-TRAN-ERR.
045700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
